000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CADCLI-COB.
000300 AUTHOR. FABIO TANAKA.
000400 INSTALLATION. EMPRESA S/A - CPD SISTEMAS.
000500 DATE-WRITTEN. 14/03/1988.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DO CPD.
000800*---------------------------------------------------------*
000900*  FINALIDADE : VALIDACAO EM LOTE DO CADASTRO DE CLIENTES
001000*               (ROTINA GENERICA DE CONSISTENCIA DE PESSOA
001100*               REUTILIZADA PELOS SISTEMAS DO CPD)
001200*               - CAMPOS OBRIGATORIOS
001300*               - FORMATO DO E-MAIL
001400*               - UNICIDADE DO E-MAIL
001500*               - SITUACAO ATIVO/INATIVO
001600*---------------------------------------------------------*
001700*    HISTORICO DE ALTERACOES
001800*    VRS   DATA        PROGR.    OS/CHAMADO  DESCRICAO
001900*    1.0   14/03/1988  F.TANAKA  OS-0077     IMPLANTACAO
002000*    1.1   02/09/1989  F.TANAKA  OS-0145     INCLUI CAMPO FONE
002100*    1.2   19/06/1991  J.KOIKE   OS-0301     VALIDA NOME BRANCO
002200*    1.3   23/11/1993  E.SILVA   OS-0512     CONTADORES EM COMP
002300*    1.4   08/02/1995  E.SILVA   OS-0588     AJUSTE LAYOUT FONE
002400*    1.5   30/09/1998  J.KOIKE   Y2K-0042    REVISAO DATAS P/
002500*                                            VIRADA DO SECULO
002600*    1.6   11/01/1999  J.KOIKE   Y2K-0058    TESTE VIRADA ANO
002700*                                            2000 - SEM IMPACTO
002800*    1.7   17/07/2001  ENZO      OS-0902     ADAPTADO P/ CLIENTE
002900*                                            DELIVERY - CLIMAS
003000*    1.8   25/07/2001  JAMILE    OS-0907     VALIDA E-MAIL C/ @
003100*    1.9   03/08/2001  JAMILE    OS-0911     CHECA E-MAIL DUPLIC
003200*    2.0   14/02/2003  ENZO      OS-1123     SITUACAO ATIVO/INAT
003300*                                            DEFAULT P/ ATIVO
003400*    2.1   19/02/2003  ENZO      OS-1124     RELATORIO DE REJEIT
003500*---------------------------------------------------------*
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     UPSI-0 ON STATUS IS WS-MODO-DETALHE.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CLIMAS ASSIGN TO DISK
004500                   ORGANIZATION LINE SEQUENTIAL
004600                   FILE STATUS STATUS-CLI.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 FD  CLIMAS
005200     LABEL RECORD STANDARD
005300     VALUE OF FILE-ID 'CLIMAS.DAT'
005400     RECORD CONTAINS 120 CHARACTERS.
005500
005600 01  REG-CLIMAS.
005700     05  CLI-ID               PIC 9(05).
005800     05  CLI-NOMBRE           PIC X(40).
005900     05  CLI-EMAIL            PIC X(50).
006000     05  CLI-TEL-GRUPO.
006100         10  CLI-TEL-DDD      PIC X(02).
006200         10  CLI-TEL-NUMERO   PIC X(07).
006300     05  CLI-TEL-FLAT REDEFINES CLI-TEL-GRUPO
006400                          PIC X(09).
006500     05  CLI-ACTIVO           PIC X(01).
006600     05  FILLER               PIC X(15).
006700
006800 01  REG-CLIMAS-ALT REDEFINES REG-CLIMAS
006900                          PIC X(120).
007000
007100 WORKING-STORAGE SECTION.
007200 01  STATUS-CLI              PIC X(02) VALUE SPACES.
007300 77  WS-CONT-LIDOS           PIC 9(07) COMP VALUE ZERO.
007400 77  WS-CONT-VALIDOS         PIC 9(07) COMP VALUE ZERO.
007500 77  WS-CONT-REJEITOS        PIC 9(07) COMP VALUE ZERO.
007600 77  WS-CONT-ATIVO-DEF       PIC 9(07) COMP VALUE ZERO.
007700 77  WS-QTDE-EMAIL           PIC 9(04) COMP VALUE ZERO.
007800 01  WS-MOTIVO               PIC X(40) VALUE SPACES.
007900 01  WS-ARROBA-POS           PIC 9(02) VALUE ZERO.
008000 01  WS-EMAIL-AUX.
008100     05  WS-EMAIL-LOCAL      PIC X(20).
008200     05  WS-EMAIL-ARROBA     PIC X(01).
008300     05  WS-EMAIL-DOMINIO    PIC X(29).
008400 01  WS-EMAIL-AUX-R REDEFINES WS-EMAIL-AUX
008500                          PIC X(50).
008600 01  WS-TAB-EMAIL.
008700     05  WS-TAB-EMAIL-LINHA OCCURS 1000 TIMES
008800                             INDEXED BY WS-IX-EMAIL
008900                             PIC X(50).
009000
009100 PROCEDURE DIVISION.
009200
009300 0100-ABRE-ARQUIVOS.
009400     OPEN INPUT CLIMAS
009500     IF STATUS-CLI NOT = '00'
009600        DISPLAY 'CADCLI: CLIMAS.DAT NAO LOCALIZADO - ABORTADO'
009700        STOP RUN.
009800     DISPLAY 'CADCLI - VALIDACAO DO CADASTRO DE CLIENTES'.
009900
010000 0200-LE-CLIENTE.
010100     READ CLIMAS NEXT RECORD AT END
010200        GO TO 0900-FIM.
010300     ADD 1 TO WS-CONT-LIDOS
010400     MOVE SPACES TO WS-MOTIVO
010500     PERFORM 0300-VALIDA-CLIENTE
010600     IF WS-MOTIVO = SPACES
010700        PERFORM 0400-ACEITA-CLIENTE
010800     ELSE
010900        PERFORM 0410-REJEITA-CLIENTE.
011000     GO TO 0200-LE-CLIENTE.
011100
011200 0300-VALIDA-CLIENTE.
011300     PERFORM 0310-VALIDA-NOME.
011400     IF WS-MOTIVO = SPACES
011500        PERFORM 0320-VALIDA-EMAIL.
011600     IF WS-MOTIVO = SPACES
011700        PERFORM 0330-VALIDA-UNICO-EMAIL.
011800     IF WS-MOTIVO = SPACES
011900        PERFORM 0340-VALIDA-ATIVO.
012000
012100 0310-VALIDA-NOME.
012200     IF CLI-NOMBRE = SPACES
012300        MOVE 'NOME DO CLIENTE EM BRANCO' TO WS-MOTIVO.
012400
012500 0320-VALIDA-EMAIL.
012600     IF CLI-EMAIL = SPACES
012700        MOVE 'E-MAIL EM BRANCO' TO WS-MOTIVO
012800        GO TO 0320-FIM.
012900     MOVE ZERO TO WS-ARROBA-POS
013000     INSPECT CLI-EMAIL TALLYING WS-ARROBA-POS
013100             FOR ALL '@'.
013200     IF WS-ARROBA-POS = ZERO
013300        MOVE 'E-MAIL SEM CARACTERE @' TO WS-MOTIVO.
013400 0320-FIM.
013500     EXIT.
013600
013700 0330-VALIDA-UNICO-EMAIL.
013800     IF WS-QTDE-EMAIL = ZERO
013900        GO TO 0330-FIM.
014000     SET WS-IX-EMAIL TO 1
014100     SEARCH WS-TAB-EMAIL-LINHA
014200        AT END GO TO 0330-FIM
014300        WHEN WS-TAB-EMAIL-LINHA (WS-IX-EMAIL) = CLI-EMAIL
014400             MOVE 'E-MAIL JA CADASTRADO P/ OUTRO CLIENTE'
014500               TO WS-MOTIVO.
014600 0330-FIM.
014700     EXIT.
014800
014900 0340-VALIDA-ATIVO.
015000     IF CLI-ACTIVO = SPACE
015100        MOVE 'Y' TO CLI-ACTIVO
015200        ADD 1 TO WS-CONT-ATIVO-DEF
015300        GO TO 0340-FIM.
015400     IF CLI-ACTIVO NOT = 'Y' AND CLI-ACTIVO NOT = 'N'
015500        MOVE 'SITUACAO ATIVO/INATIVO INVALIDA' TO WS-MOTIVO.
015600 0340-FIM.
015700     EXIT.
015800
015900 0400-ACEITA-CLIENTE.
016000     ADD 1 TO WS-CONT-VALIDOS
016100     ADD 1 TO WS-QTDE-EMAIL
016200     SET WS-IX-EMAIL TO WS-QTDE-EMAIL
016300     MOVE CLI-EMAIL TO WS-TAB-EMAIL-LINHA (WS-IX-EMAIL)
016400     IF WS-MODO-DETALHE
016500        DISPLAY 'OK     ' CLI-ID ' ' CLI-NOMBRE.
016600
016700 0410-REJEITA-CLIENTE.
016800     ADD 1 TO WS-CONT-REJEITOS
016900     DISPLAY 'REJEITADO ' CLI-ID ' - ' WS-MOTIVO.
017000
017100 0900-FIM.
017200     CLOSE CLIMAS
017300     DISPLAY 'CADCLI - LIDOS    : ' WS-CONT-LIDOS
017400     DISPLAY 'CADCLI - VALIDOS  : ' WS-CONT-VALIDOS
017500     DISPLAY 'CADCLI - REJEITOS : ' WS-CONT-REJEITOS
017600     DISPLAY 'CADCLI - ATIVO DEFAULT APLICADO: '
017700              WS-CONT-ATIVO-DEF
017800     STOP RUN.
