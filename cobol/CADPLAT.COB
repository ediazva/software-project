000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CADPLAT-COB.
000300 AUTHOR. FABIO TANAKA.
000400 INSTALLATION. EMPRESA S/A - CPD SISTEMAS.
000500 DATE-WRITTEN. 29/03/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DO CPD.
000800*---------------------------------------------------------*
000900*  FINALIDADE : VALIDACAO EM LOTE DO CADASTRO DE PLATOS
001000*               (ITENS DE CARDAPIO) DOS RESTAURANTES
001100*               - CAMPOS OBRIGATORIOS
001200*               - SITUACAO DISPONIVEL/INDISPONIVEL
001300*               - PRECO E MOEDA DO ITEM
001400*---------------------------------------------------------*
001500*    HISTORICO DE ALTERACOES
001600*    VRS   DATA        PROGR.    OS/CHAMADO  DESCRICAO
001700*    1.0   29/03/1989  F.TANAKA  OS-0091     IMPLANTACAO
001800*    1.1   14/08/1990  F.TANAKA  OS-0177     INCLUI DESCRICAO
001900*    1.2   02/04/1993  J.KOIKE   OS-0499     VALIDA PRECO <= 0
002000*    1.3   30/09/1998  J.KOIKE   Y2K-0044    REVISAO DATAS P/
002100*                                            VIRADA DO SECULO
002200*    1.4   12/01/1999  J.KOIKE   Y2K-0060    TESTE VIRADA ANO
002300*                                            2000 - SEM IMPACTO
002400*    1.5   03/09/2001  ENZO      OS-0921     ADAPTADO P/ CADASTRO
002500*                                            DE PLATOS - CARDAPIO
002600*    1.6   10/09/2001  JAMILE    OS-0927     VALIDA MOEDA DO ITEM
002700*    1.7   07/02/2003  ENZO      OS-1131     DISPONIVEL DEFAULT
002800*                                            PARA 'S' SE EM BRANCO
002900*---------------------------------------------------------*
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     UPSI-0 ON STATUS IS WS-MODO-DETALHE.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT PLATMAS ASSIGN TO DISK
003900                   ORGANIZATION LINE SEQUENTIAL
004000                   FILE STATUS STATUS-PLA.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 FD  PLATMAS
004600     LABEL RECORD STANDARD
004700     VALUE OF FILE-ID 'PLATMAS.DAT'
004800     RECORD CONTAINS 150 CHARACTERS.
004900
005000 01  REG-PLATMAS.
005100     05  DISH-ID              PIC 9(05).
005200     05  DISH-NOMBRE          PIC X(40).
005300     05  DISH-DESCRIPCION     PIC X(80).
005400     05  DISH-DISPONIBLE      PIC X(01).
005500     05  DISH-PRECIO-GRUPO.
005600         10  DISH-PRECIO-INT  PIC 9(07).
005700         10  DISH-PRECIO-DEC  PIC 9(02).
005800     05  DISH-PRECIO-VALOR REDEFINES DISH-PRECIO-GRUPO
005900                          PIC 9(07)V99.
006000     05  DISH-PRECIO-MONEDA   PIC X(03).
006100     05  FILLER               PIC X(12).
006200
006300 01  REG-PLATMAS-ALT REDEFINES REG-PLATMAS
006400                          PIC X(150).
006500
006600 WORKING-STORAGE SECTION.
006700 01  STATUS-PLA              PIC X(02) VALUE SPACES.
006800 77  WS-CONT-LIDOS           PIC 9(05) COMP VALUE ZERO.
006900 77  WS-CONT-VALIDOS         PIC 9(05) COMP VALUE ZERO.
007000 77  WS-CONT-REJEITOS        PIC 9(05) COMP VALUE ZERO.
007100 77  WS-CONT-DISPON-DEF      PIC 9(05) COMP VALUE ZERO.
007200 01  WS-MOTIVO               PIC X(40) VALUE SPACES.
007300 01  WS-DESC-AUX.
007400     05  WS-DESC-1CHAR       PIC X(01).
007500     05  WS-DESC-RESTO       PIC X(79).
007600 01  WS-DESC-AUX-R REDEFINES WS-DESC-AUX
007700                          PIC X(80).
007800
007900 PROCEDURE DIVISION.
008000
008100 0100-ABRE-ARQUIVOS.
008200     OPEN INPUT PLATMAS
008300     IF STATUS-PLA NOT = '00'
008400        DISPLAY 'CADPLAT: PLATMAS.DAT NAO LOCALIZADO'
008500        STOP RUN.
008600     DISPLAY 'CADPLAT - VALIDACAO DO CADASTRO DE PLATOS'.
008700
008800 0200-LE-PLATO.
008900     READ PLATMAS NEXT RECORD AT END
009000        GO TO 0900-FIM.
009100     ADD 1 TO WS-CONT-LIDOS
009200     MOVE SPACES TO WS-MOTIVO
009300     PERFORM 0300-VALIDA-PLATO
009400     IF WS-MOTIVO = SPACES
009500        PERFORM 0400-ACEITA-PLATO
009600     ELSE
009700        PERFORM 0410-REJEITA-PLATO.
009800     GO TO 0200-LE-PLATO.
009900
010000 0300-VALIDA-PLATO.
010100     PERFORM 0310-VALIDA-NOME.
010200     IF WS-MOTIVO = SPACES
010300        PERFORM 0320-VALIDA-DISPONIVEL.
010400     IF WS-MOTIVO = SPACES
010500        PERFORM 0330-VALIDA-PRECO.
010600     IF WS-MOTIVO = SPACES
010700        PERFORM 0340-VALIDA-MOEDA.
010800
010900 0310-VALIDA-NOME.
011000     IF DISH-NOMBRE = SPACES
011100        MOVE 'NOME DO PLATO EM BRANCO' TO WS-MOTIVO
011200        GO TO 0310-FIM.
011300     MOVE DISH-DESCRIPCION TO WS-DESC-AUX-R
011400     IF WS-DESC-1CHAR = SPACE AND WS-DESC-RESTO NOT = SPACES
011500        DISPLAY 'CADPLAT - DESCRICAO COM ESPACO INICIAL - '
011600                DISH-ID.
011700 0310-FIM.
011800     EXIT.
011900
012000 0320-VALIDA-DISPONIVEL.
012100     IF DISH-DISPONIBLE = SPACE
012200        MOVE 'S' TO DISH-DISPONIBLE
012300        ADD 1 TO WS-CONT-DISPON-DEF
012400        GO TO 0320-FIM.
012500     IF DISH-DISPONIBLE NOT = 'S' AND DISH-DISPONIBLE NOT = 'N'
012600        MOVE 'SITUACAO DISPONIVEL/INDISPON. INVALIDA'
012700          TO WS-MOTIVO.
012800 0320-FIM.
012900     EXIT.
013000
013100 0330-VALIDA-PRECO.
013200     IF DISH-PRECIO-VALOR = ZERO
013300        MOVE 'PRECO DO PLATO ZERADO OU AUSENTE' TO WS-MOTIVO.
013400
013500 0340-VALIDA-MOEDA.
013600     IF DISH-PRECIO-MONEDA = SPACES
013700        MOVE 'MOEDA DO PLATO EM BRANCO' TO WS-MOTIVO.
013800
013900 0400-ACEITA-PLATO.
014000     ADD 1 TO WS-CONT-VALIDOS
014100     IF WS-MODO-DETALHE
014200        DISPLAY 'OK     ' DISH-ID ' ' DISH-NOMBRE.
014300
014400 0410-REJEITA-PLATO.
014500     ADD 1 TO WS-CONT-REJEITOS
014600     DISPLAY 'REJEITADO ' DISH-ID ' - ' WS-MOTIVO.
014700
014800 0900-FIM.
014900     CLOSE PLATMAS
015000     DISPLAY 'CADPLAT - LIDOS    : ' WS-CONT-LIDOS
015100     DISPLAY 'CADPLAT - VALIDOS  : ' WS-CONT-VALIDOS
015200     DISPLAY 'CADPLAT - REJEITOS : ' WS-CONT-REJEITOS
015300     DISPLAY 'CADPLAT - DISPONIVEL DEFAULT APLICADO: '
015400              WS-CONT-DISPON-DEF
015500     STOP RUN.
