000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CADREST-COB.
000300 AUTHOR. JORGE KOIKE.
000400 INSTALLATION. EMPRESA S/A - CPD SISTEMAS.
000500 DATE-WRITTEN. 02/05/1986.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DO CPD.
000800*---------------------------------------------------------*
000900*  FINALIDADE : VALIDACAO EM LOTE DO CADASTRO DE
001000*               RESTAURANTES E EMISSAO DO MAPA DE
001100*               HORARIO DE FUNCIONAMENTO
001200*               (DERIVADO DA ROTINA GENERICA DE CADASTRO
001300*               DE ENTIDADE - MESMO ESQUELETO USADO NOS
001400*               OUTROS CADASTROS DO CPD)
001500*---------------------------------------------------------*
001600*    HISTORICO DE ALTERACOES
001700*    VRS   DATA        PROGR.    OS/CHAMADO  DESCRICAO
001800*    1.0   02/05/1986  J.KOIKE   OS-0012     IMPLANTACAO
001900*    1.1   11/10/1988  J.KOIKE   OS-0066     INCLUI TELEFONE
002000*    1.2   20/01/1992  F.TANAKA  OS-0322     VALIDA ENDERECO
002100*    1.3   05/05/1996  F.TANAKA  OS-0601     CONTADORES EM COMP
002200*    1.4   28/09/1998  J.KOIKE   Y2K-0043    REVISAO DATAS P/
002300*                                            VIRADA DO SECULO
002400*    1.5   14/01/1999  J.KOIKE   Y2K-0059    TESTE VIRADA ANO
002500*                                            2000 - SEM IMPACTO
002600*    1.6   22/08/2001  ENZO      OS-0913     ADAPTADO P/ CADASTRO
002700*                                            DE RESTAURANTES
002800*    1.7   29/08/2001  JAMILE    OS-0918     MAPA DE HORARIO DE
002900*                                            FUNCIONAMENTO
003000*    1.8   06/02/2003  ENZO      OS-1129     ESTA-ABERTO-AGORA -
003100*                                            JANELA VIRADA MEIA
003200*                                            NOITE
003300*---------------------------------------------------------*
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT RESTMAS ASSIGN TO DISK
004200                 ORGANIZATION LINE SEQUENTIAL
004300                 FILE STATUS STATUS-RES.
004400
004500     SELECT RELREST ASSIGN TO PRINTER.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 FD  RESTMAS
005100     LABEL RECORD STANDARD
005200     VALUE OF FILE-ID 'RESTMAS.DAT'
005300     RECORD CONTAINS 140 CHARACTERS.
005400
005500 01  REG-RESTMAS.
005600     05  REST-ID              PIC 9(05).
005700     05  REST-NOMBRE          PIC X(40).
005800     05  REST-DIRECCION       PIC X(60).
005900     05  REST-TEL-GRUPO.
006000         10  REST-TEL-DDD     PIC X(02).
006100         10  REST-TEL-NUMERO  PIC X(07).
006200     05  REST-TEL-FLAT REDEFINES REST-TEL-GRUPO
006300                          PIC X(09).
006400     05  REST-TIPO-COCINA     PIC X(15).
006500     05  FILLER               PIC X(11).
006600
006700 01  REG-RESTMAS-ALT REDEFINES REG-RESTMAS
006800                          PIC X(140).
006900
007000 FD  RELREST
007100     LABEL RECORD OMITTED.
007200 01  REG-ORELREST             PIC X(80).
007300
007400 WORKING-STORAGE SECTION.
007500 01  STATUS-RES              PIC X(02) VALUE SPACES.
007600 77  WS-CONT-LIDOS           PIC 9(05) COMP VALUE ZERO.
007700 77  WS-CONT-VALIDOS         PIC 9(05) COMP VALUE ZERO.
007800 77  WS-CONT-REJEITOS        PIC 9(05) COMP VALUE ZERO.
007900 77  WS-IDX                  PIC 9(02) COMP VALUE ZERO.
008000 77  WS-QTDE-HORARIO         PIC 9(02) COMP VALUE ZERO.
008100 77  WS-CONT-PAG             PIC 9(05) COMP VALUE ZERO.
008200 01  WS-MOTIVO               PIC X(40) VALUE SPACES.
008300 01  WS-SITUACAO-HORARIO     PIC X(14) VALUE SPACES.
008400
008500 01  WS-DATA-HORA-ATUAL.
008600     05  WS-DIA-SEMANA-AT    PIC 9(01).
008700     05  WS-HORA-AT          PIC 9(04).
008800     05  FILLER              PIC X(04).
008900
009000 01  WS-TAB-HORARIO.
009100     05  WS-HOR-LINHA OCCURS 10 TIMES.
009200         10  HOR-REST-ID     PIC 9(05).
009300         10  HOR-DIA-SEMANA  PIC 9(01).
009400         10  HOR-HORA-ABRE   PIC 9(04).
009500         10  HOR-HORA-FECHA  PIC 9(04).
009600
009700 01  WS-JANELA.
009800     05  JAN-DIA             PIC 9(01).
009900     05  JAN-ABRE            PIC 9(04).
010000     05  JAN-FECHA           PIC 9(04).
010100 01  WS-JANELA-FLAT REDEFINES WS-JANELA
010200                          PIC 9(09).
010300
010400 01  CAB1.
010500     05  FILLER              PIC X(34) VALUE
010600         'MAPA DE HORARIO DE RESTAURANTES'.
010700     05  FILLER              PIC X(06) VALUE 'PAG. '.
010800     05  PAG-CAB1            PIC ZZ.ZZ9.
010900     05  FILLER              PIC X(40) VALUE SPACES.
011000
011100 01  CAB3.
011200     05  FILLER              PIC X(02) VALUE SPACES.
011300     05  FILLER              PIC X(60) VALUE
011400         '[ ID ]  RESTAURANTE                     SITUACAO HORA'.
011500     05  FILLER              PIC X(18) VALUE SPACES.
011600
011700 01  DET1.
011800     05  FILLER              PIC X(02) VALUE SPACES.
011900     05  ID-DET1             PIC 9(05).
012000     05  FILLER              PIC X(02) VALUE SPACES.
012100     05  NOME-DET1           PIC X(40).
012200     05  FILLER              PIC X(02) VALUE SPACES.
012300     05  SIT-DET1            PIC X(14).
012400     05  FILLER              PIC X(15) VALUE SPACES.
012500
012600 PROCEDURE DIVISION.
012700
012800 0100-ABRE-ARQUIVOS.
012900     OPEN INPUT RESTMAS
013000     IF STATUS-RES NOT = '00'
013100        DISPLAY 'CADREST: RESTMAS.DAT NAO LOCALIZADO'
013200        STOP RUN.
013300     OPEN OUTPUT RELREST
013400     ACCEPT WS-DIA-SEMANA-AT FROM DAY-OF-WEEK
013500     ACCEPT WS-HORA-AT FROM TIME.
013600
013700 0150-CARREGA-HORARIOS.
013800     MOVE 5 TO WS-QTDE-HORARIO
013900     MOVE 10001 TO HOR-REST-ID (1)
014000     MOVE 1     TO HOR-DIA-SEMANA (1)
014100     MOVE 0800  TO HOR-HORA-ABRE (1)
014200     MOVE 2200  TO HOR-HORA-FECHA (1)
014300     MOVE 10002 TO HOR-REST-ID (2)
014400     MOVE 2     TO HOR-DIA-SEMANA (2)
014500     MOVE 1100  TO HOR-HORA-ABRE (2)
014600     MOVE 1500  TO HOR-HORA-FECHA (2)
014700     MOVE 10003 TO HOR-REST-ID (3)
014800     MOVE 5     TO HOR-DIA-SEMANA (3)
014900     MOVE 1800  TO HOR-HORA-ABRE (3)
015000     MOVE 0200  TO HOR-HORA-FECHA (3)
015100     MOVE 10004 TO HOR-REST-ID (4)
015200     MOVE 3     TO HOR-DIA-SEMANA (4)
015300     MOVE 0900  TO HOR-HORA-ABRE (4)
015400     MOVE 2100  TO HOR-HORA-FECHA (4)
015500     MOVE 10005 TO HOR-REST-ID (5)
015600     MOVE 6     TO HOR-DIA-SEMANA (5)
015700     MOVE 1200  TO HOR-HORA-ABRE (5)
015800     MOVE 0100  TO HOR-HORA-FECHA (5).
015900
016000 0160-IMPRIME-CABECALHO.
016100     ADD 1 TO WS-CONT-PAG
016200     MOVE WS-CONT-PAG TO PAG-CAB1
016300     WRITE REG-ORELREST FROM CAB1 AFTER ADVANCING C01
016400     WRITE REG-ORELREST FROM CAB3 AFTER ADVANCING 2.
016500
016600 0200-LE-RESTAURANTE.
016700     READ RESTMAS NEXT RECORD AT END
016800        GO TO 0900-FIM.
016900     ADD 1 TO WS-CONT-LIDOS
017000     MOVE SPACES TO WS-MOTIVO
017100     PERFORM 0300-VALIDA-RESTAURANTE
017200     IF WS-MOTIVO = SPACES
017300        PERFORM 0400-ACEITA-RESTAURANTE
017400     ELSE
017500        PERFORM 0410-REJEITA-RESTAURANTE.
017600     GO TO 0200-LE-RESTAURANTE.
017700
017800 0300-VALIDA-RESTAURANTE.
017900     IF REST-NOMBRE = SPACES
018000        MOVE 'NOME DO RESTAURANTE EM BRANCO' TO WS-MOTIVO
018100        GO TO 0300-FIM.
018200     IF REST-DIRECCION = SPACES
018300        MOVE 'ENDERECO EM BRANCO' TO WS-MOTIVO.
018400 0300-FIM.
018500     EXIT.
018600
018700 0400-ACEITA-RESTAURANTE.
018800     ADD 1 TO WS-CONT-VALIDOS
018900     PERFORM 0600-VERIFICA-HORARIO
019000     MOVE REST-ID TO ID-DET1
019100     MOVE REST-NOMBRE TO NOME-DET1
019200     MOVE WS-SITUACAO-HORARIO TO SIT-DET1
019300     WRITE REG-ORELREST FROM DET1 AFTER ADVANCING 1.
019400
019500 0410-REJEITA-RESTAURANTE.
019600     ADD 1 TO WS-CONT-REJEITOS
019700     DISPLAY 'REJEITADO ' REST-ID ' - ' WS-MOTIVO.
019800
019900*    REGRA: ABERTURA NAO BLOQUEIA O LOTE DE PRECIFICACAO -
020000*    SOMENTE INFORMATIVA NESTE MAPA (VER PRECOPED-COB).
020100 0600-VERIFICA-HORARIO.
020200     MOVE 'SEM REGRA     ' TO WS-SITUACAO-HORARIO
020300     PERFORM 0610-BUSCA-HORARIO
020400         VARYING WS-IDX FROM 1 BY 1
020500         UNTIL WS-IDX > WS-QTDE-HORARIO.
020600
020700 0610-BUSCA-HORARIO.
020800     IF HOR-REST-ID (WS-IDX) NOT = REST-ID
020900        GO TO 0610-FIM.
021000     IF HOR-DIA-SEMANA (WS-IDX) NOT = WS-DIA-SEMANA-AT
021100        MOVE 'FORA DO DIA   ' TO WS-SITUACAO-HORARIO
021200        MOVE WS-QTDE-HORARIO TO WS-IDX
021300        GO TO 0610-FIM.
021400     IF HOR-HORA-ABRE (WS-IDX) < HOR-HORA-FECHA (WS-IDX)
021500        IF WS-HORA-AT >= HOR-HORA-ABRE (WS-IDX) AND
021600           WS-HORA-AT <  HOR-HORA-FECHA (WS-IDX)
021700           MOVE 'ABERTO        ' TO WS-SITUACAO-HORARIO
021800        ELSE
021900           MOVE 'FECHADO       ' TO WS-SITUACAO-HORARIO
022000        END-IF
022100     ELSE
022200        IF WS-HORA-AT >= HOR-HORA-ABRE (WS-IDX) OR
022300           WS-HORA-AT <  HOR-HORA-FECHA (WS-IDX)
022400           MOVE 'ABERTO        ' TO WS-SITUACAO-HORARIO
022500        ELSE
022600           MOVE 'FECHADO       ' TO WS-SITUACAO-HORARIO
022700        END-IF.
022800     MOVE WS-QTDE-HORARIO TO WS-IDX.
022900 0610-FIM.
023000     EXIT.
023100
023200 0900-FIM.
023300     CLOSE RESTMAS
023400           RELREST
023500     DISPLAY 'CADREST - LIDOS    : ' WS-CONT-LIDOS
023600     DISPLAY 'CADREST - VALIDOS  : ' WS-CONT-VALIDOS
023700     DISPLAY 'CADREST - REJEITOS : ' WS-CONT-REJEITOS
023800     STOP RUN.
