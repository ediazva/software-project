000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PRECOPED-COB.
000300 AUTHOR. JOAO KOIKE.
000400 INSTALLATION. EMPRESA S/A - CPD SISTEMAS.
000500 DATE-WRITTEN. 06/06/1990.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DO CPD.
000800*---------------------------------------------------------*
000900*  FINALIDADE : LOTE DE PRECIFICACAO E POSTAGEM DE PEDIDOS
001000*               DE DELIVERY
001100*               - CARGA DOS CADASTROS DE RESTAURANTE, PLATO
001200*                 E CLIENTE EM TABELA (SEM ISAM NESTE BUILD)
001300*               - LEITURA DO ARQUIVO DE PEDIDOS COM QUEBRA
001400*                 DE CONTROLE POR PEDIDO
001500*               - VALIDACAO, PRECIFICACAO DE LINHA E GRAVACAO
001600*                 DO RESUMO DO PEDIDO
001700*---------------------------------------------------------*
001800*    HISTORICO DE ALTERACOES
001900*    VRS   DATA        PROGR.    OS/CHAMADO  DESCRICAO
002000*    1.0   06/06/1990  J.KOIKE   OS-0201     IMPLANTACAO (LOTE
002100*                                            DE LANCAMENTO ORIG)
002200*    1.1   14/02/1992  F.TANAKA  OS-0338     REVISAO DE QUEBRA
002300*                                            DE CONTROLE
002400*    1.2   09/07/1995  E.SILVA   OS-0591     CONTADORES EM COMP
002500*    1.3   29/09/1998  J.KOIKE   Y2K-0045    REVISAO DATAS P/
002600*                                            VIRADA DO SECULO
002700*    1.4   13/01/1999  J.KOIKE   Y2K-0061    TESTE VIRADA ANO
002800*                                            2000 - SEM IMPACTO
002900*    1.5   17/09/2001  ENZO      OS-0931     REESCRITO P/ LOTE
003000*                                            DE PEDIDOS DELIVERY
003100*    1.6   19/09/2001  ENZO      OS-0932     TABELAS DE RESTAU-
003200*                                            RANTE/PLATO/CLIENTE
003300*                                            EM WORKING-STORAGE
003400*    1.7   24/09/2001  JAMILE    OS-0938     VALIDACAO DE PEDIDO
003500*                                            E REJEICAO C/ MOTIVO
003600*    1.8   01/10/2001  JAMILE    OS-0941     PRECIFICACAO DE
003700*                                            LINHA - MOEDA UNICA
003800*    1.9   11/02/2003  ENZO      OS-1133     PRECO AUSENTE NO
003900*                                            PLATO REJEITA PEDIDO
004000*---------------------------------------------------------*
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     UPSI-0 ON STATUS IS WS-MODO-DETALHE.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT RESTMAS ASSIGN TO DISK
005000                   ORGANIZATION LINE SEQUENTIAL
005100                   FILE STATUS STATUS-RES.
005200
005300     SELECT PLATMAS ASSIGN TO DISK
005400                   ORGANIZATION LINE SEQUENTIAL
005500                   FILE STATUS STATUS-PLA.
005600
005700     SELECT CLIMAS ASSIGN TO DISK
005800                   ORGANIZATION LINE SEQUENTIAL
005900                   FILE STATUS STATUS-CLI.
006000
006100     SELECT ORDREQ ASSIGN TO DISK
006200                   ORGANIZATION LINE SEQUENTIAL
006300                   FILE STATUS STATUS-ORD.
006400
006500     SELECT ORDLIN ASSIGN TO DISK
006600                   ORGANIZATION LINE SEQUENTIAL
006700                   FILE STATUS STATUS-LIN.
006800
006900     SELECT ORDSUM ASSIGN TO DISK
007000                   ORGANIZATION LINE SEQUENTIAL
007100                   FILE STATUS STATUS-SUM.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 FD  RESTMAS
007700     LABEL RECORD STANDARD
007800     VALUE OF FILE-ID 'RESTMAS.DAT'
007900     RECORD CONTAINS 140 CHARACTERS.
008000 01  REG-RESTMAS.
008100     05  REST-ID              PIC 9(05).
008200     05  REST-NOMBRE          PIC X(40).
008300     05  REST-DIRECCION       PIC X(60).
008400     05  REST-TELEFONO        PIC X(09).
008500     05  REST-TIPO-COCINA     PIC X(15).
008600     05  FILLER               PIC X(11).
008700
008800 FD  PLATMAS
008900     LABEL RECORD STANDARD
009000     VALUE OF FILE-ID 'PLATMAS.DAT'
009100     RECORD CONTAINS 150 CHARACTERS.
009200 01  REG-PLATMAS.
009300     05  DISH-ID              PIC 9(05).
009400     05  DISH-NOMBRE          PIC X(40).
009500     05  DISH-DESCRIPCION     PIC X(80).
009600     05  DISH-DISPONIBLE      PIC X(01).
009700     05  DISH-PRECIO-VALOR    PIC 9(07)V99.
009800     05  DISH-PRECIO-MONEDA   PIC X(03).
009900     05  FILLER               PIC X(12).
010000
010100 FD  CLIMAS
010200     LABEL RECORD STANDARD
010300     VALUE OF FILE-ID 'CLIMAS.DAT'
010400     RECORD CONTAINS 120 CHARACTERS.
010500 01  REG-CLIMAS.
010600     05  CLI-ID               PIC 9(05).
010700     05  CLI-NOMBRE           PIC X(40).
010800     05  CLI-EMAIL            PIC X(50).
010900     05  CLI-TELEFONO         PIC X(09).
011000     05  CLI-ACTIVO           PIC X(01).
011100     05  FILLER               PIC X(15).
011200
011300 FD  ORDREQ
011400     LABEL RECORD STANDARD
011500     VALUE OF FILE-ID 'ORDREQ.DAT'
011600     RECORD CONTAINS 240 CHARACTERS.
011700 01  REG-ORDREQ.
011800     05  ORD-REQ-PEDIDO-ID    PIC 9(06).
011900     05  ORD-REQ-CLIENTE-ID   PIC 9(05).
012000     05  ORD-REQ-REST-ID      PIC 9(05).
012100     05  ORD-REQ-DISH-ID      PIC 9(05).
012200     05  ORD-REQ-CANTIDAD     PIC 9(03).
012300     05  ORD-REQ-DIR-CALLE    PIC X(40).
012400     05  ORD-REQ-DIR-NUMERO   PIC X(10).
012500     05  ORD-REQ-DIR-CIUDAD   PIC X(30).
012600     05  ORD-REQ-DIR-CP       PIC X(10).
012700     05  ORD-REQ-DIR-REF      PIC X(40).
012800     05  ORD-REQ-INSTRUCCIONES
012900                              PIC X(80).
013000     05  FILLER               PIC X(06).
013100
013200 01  REG-ORDREQ-ALT REDEFINES REG-ORDREQ
013300                          PIC X(240).
013400
013500 FD  ORDLIN
013600     LABEL RECORD STANDARD
013700     VALUE OF FILE-ID 'ORDLIN.DAT'
013800     RECORD CONTAINS 40 CHARACTERS.
013900 01  REG-ORDLIN.
014000     05  LINE-PEDIDO-ID       PIC 9(06).
014100     05  LINE-DISH-ID         PIC 9(05).
014200     05  LINE-CANTIDAD        PIC 9(03).
014300     05  LINE-PRECIO-UNIT     PIC 9(07)V99.
014400     05  LINE-SUBTOTAL-GRUPO.
014500         10  LINE-SUB-INT     PIC 9(09).
014600         10  LINE-SUB-DEC     PIC 9(02).
014700     05  LINE-SUBTOTAL REDEFINES LINE-SUBTOTAL-GRUPO
014800                          PIC 9(09)V99.
014900     05  FILLER               PIC X(06).
015000
015100 FD  ORDSUM
015200     LABEL RECORD STANDARD
015300     VALUE OF FILE-ID 'ORDSUM.DAT'
015400     RECORD CONTAINS 110 CHARACTERS.
015500 01  REG-ORDSUM.
015600     05  SUM-PEDIDO-ID        PIC 9(06).
015700     05  SUM-CLIENTE-ID       PIC 9(05).
015800     05  SUM-REST-ID          PIC 9(05).
015900     05  SUM-MONTO-GRUPO.
016000         10  SUM-MONTO-INT    PIC 9(09).
016100         10  SUM-MONTO-DEC    PIC 9(02).
016200     05  SUM-MONTO-TOTAL REDEFINES SUM-MONTO-GRUPO
016300                          PIC 9(09)V99.
016400     05  SUM-MONEDA           PIC X(03).
016500     05  SUM-ESTADO           PIC X(15).
016600     05  SUM-RECHAZADO        PIC X(01).
016700     05  SUM-MOTIVO-RECHAZO   PIC X(60).
016800     05  FILLER               PIC X(04).
016900
017000 01  REG-ORDSUM-ALT REDEFINES REG-ORDSUM
017100                          PIC X(110).
017200
017300 WORKING-STORAGE SECTION.
017400 01  STATUS-RES              PIC X(02) VALUE SPACES.
017500 01  STATUS-PLA              PIC X(02) VALUE SPACES.
017600 01  STATUS-CLI              PIC X(02) VALUE SPACES.
017700 01  STATUS-ORD              PIC X(02) VALUE SPACES.
017800 01  STATUS-LIN              PIC X(02) VALUE SPACES.
017900 01  STATUS-SUM              PIC X(02) VALUE SPACES.
018000
018100 77  WS-CONT-PEDIDOS-LIDOS   PIC 9(05) COMP VALUE ZERO.
018200 77  WS-CONT-ACEITOS         PIC 9(05) COMP VALUE ZERO.
018300 77  WS-CONT-REJEITADOS      PIC 9(05) COMP VALUE ZERO.
018400 77  WS-QTDE-REST            PIC 9(03) COMP VALUE ZERO.
018500 77  WS-QTDE-CLI             PIC 9(03) COMP VALUE ZERO.
018600 77  WS-QTDE-PLATO           PIC 9(03) COMP VALUE ZERO.
018700 77  WS-QTDE-LINHAS          PIC 9(03) COMP VALUE ZERO.
018800
018900 01  WS-TAB-REST.
019000     05  WS-REST-LINHA OCCURS 200 TIMES
019100                       INDEXED BY WS-IX-REST.
019200         10  TAB-REST-ID      PIC 9(05).
019300         10  TAB-REST-NOME    PIC X(40).
019400
019500 01  WS-TAB-CLIENTE.
019600     05  WS-CLI-LINHA OCCURS 500 TIMES
019700                      INDEXED BY WS-IX-CLI.
019800         10  TAB-CLI-ID       PIC 9(05).
019900         10  TAB-CLI-ATIVO    PIC X(01).
020000
020100 01  WS-TAB-PLATO.
020200     05  WS-PLATO-LINHA OCCURS 500 TIMES
020300                        INDEXED BY WS-IX-PLATO.
020400         10  TAB-PLATO-ID          PIC 9(05).
020500         10  TAB-PLATO-PRECO       PIC 9(07)V99.
020600         10  TAB-PLATO-MONEDA      PIC X(03).
020700         10  TAB-PLATO-DISPONIVEL  PIC X(01).
020800
020900 01  WS-TAB-ITENS.
021000     05  WS-ITEM-LINHA OCCURS 50 TIMES
021100                       INDEXED BY WS-IX-LIN.
021200         10  LIN-DISH-ID      PIC 9(05).
021300         10  LIN-CANTIDAD     PIC 9(03).
021400         10  LIN-PRECIO-UNIT  PIC 9(07)V99.
021500         10  LIN-SUBTOTAL     PIC 9(09)V99.
021600         10  LIN-MONEDA       PIC X(03).
021700
021800 01  WS-MONTO-TOTAL             PIC 9(09)V99 VALUE ZERO.
021900 01  WS-MOEDA-PEDIDO            PIC X(03)    VALUE SPACES.
022000 01  WS-PEDIDO-ATUAL            PIC 9(06)    VALUE ZERO.
022100 01  WS-CLIENTE-ATUAL           PIC 9(05)    VALUE ZERO.
022200 01  WS-REST-ATUAL              PIC 9(05)    VALUE ZERO.
022300 01  WS-CALLE-ATUAL             PIC X(40)    VALUE SPACES.
022400 01  WS-CIUDAD-ATUAL            PIC X(30)    VALUE SPACES.
022500 01  WS-PEDIDO-REJEITADO        PIC X(01)    VALUE 'N'.
022600 01  WS-MOTIVO-REJEICAO         PIC X(60)    VALUE SPACES.
022700 01  WS-EOF-PEDIDO              PIC X(01)    VALUE 'N'.
022800 01  WS-REST-ENCONTRADO         PIC X(01)    VALUE 'N'.
022900 01  WS-CLI-ENCONTRADO          PIC X(01)    VALUE 'N'.
023000 01  WS-PLATO-ENCONTRADO        PIC X(01)    VALUE 'N'.
023100 01  WS-PLATO-PRECO-AUX         PIC 9(07)V99 VALUE ZERO.
023200 01  WS-PLATO-MONEDA-AUX        PIC X(03)    VALUE SPACES.
023300
023400 01  WS-VALOR-AUX.
023500     05  WS-VALOR-AUX-INT       PIC 9(09).
023600     05  WS-VALOR-AUX-DEC       PIC 9(02).
023700 01  WS-VALOR-AUX-R REDEFINES WS-VALOR-AUX
023800                          PIC 9(11).
023900
024000 PROCEDURE DIVISION.
024100
024200 0000-INICIO.
024300     PERFORM 0100-ABRE-ARQUIVOS
024400     PERFORM 0200-PROCESSA-PEDIDOS
024500     PERFORM 0900-FIM.
024600
024700 0100-ABRE-ARQUIVOS.
024800     OPEN INPUT RESTMAS
024900     OPEN INPUT PLATMAS
025000     OPEN INPUT CLIMAS
025100     OPEN INPUT ORDREQ
025200     OPEN OUTPUT ORDLIN
025300     OPEN OUTPUT ORDSUM
025400     IF STATUS-RES NOT = '00' OR STATUS-PLA NOT = '00'
025500        OR STATUS-CLI NOT = '00' OR STATUS-ORD NOT = '00'
025600        DISPLAY 'PRECOPED: ARQUIVO DE ENTRADA NAO LOCALIZADO'
025700        STOP RUN.
025800     PERFORM 0110-CARGA-RESTAURANTES
025900         UNTIL STATUS-RES = '10'
026000     PERFORM 0120-CARGA-PLATOS
026100         UNTIL STATUS-PLA = '10'
026200     PERFORM 0130-CARGA-CLIENTES
026300         UNTIL STATUS-CLI = '10'
026400     DISPLAY 'PRECOPED - RESTAURANTES EM TABELA: ' WS-QTDE-REST
026500     DISPLAY 'PRECOPED - PLATOS EM TABELA      : ' WS-QTDE-PLATO
026600     DISPLAY 'PRECOPED - CLIENTES EM TABELA    : ' WS-QTDE-CLI.
026700
026800 0110-CARGA-RESTAURANTES.
026900     READ RESTMAS NEXT RECORD AT END
027000        MOVE '10' TO STATUS-RES
027100        GO TO 0110-FIM.
027200     ADD 1 TO WS-QTDE-REST
027300     MOVE REST-ID TO TAB-REST-ID (WS-QTDE-REST)
027400     MOVE REST-NOMBRE TO TAB-REST-NOME (WS-QTDE-REST).
027500 0110-FIM.
027600     EXIT.
027700
027800 0120-CARGA-PLATOS.
027900     READ PLATMAS NEXT RECORD AT END
028000        MOVE '10' TO STATUS-PLA
028100        GO TO 0120-FIM.
028200     ADD 1 TO WS-QTDE-PLATO
028300     MOVE DISH-ID TO TAB-PLATO-ID (WS-QTDE-PLATO)
028400     MOVE DISH-PRECIO-VALOR TO TAB-PLATO-PRECO (WS-QTDE-PLATO)
028500     MOVE DISH-PRECIO-MONEDA TO TAB-PLATO-MONEDA (WS-QTDE-PLATO)
028600     MOVE DISH-DISPONIBLE TO TAB-PLATO-DISPONIVEL (WS-QTDE-PLATO).
028700 0120-FIM.
028800     EXIT.
028900
029000 0130-CARGA-CLIENTES.
029100     READ CLIMAS NEXT RECORD AT END
029200        MOVE '10' TO STATUS-CLI
029300        GO TO 0130-FIM.
029400     ADD 1 TO WS-QTDE-CLI
029500     MOVE CLI-ID TO TAB-CLI-ID (WS-QTDE-CLI)
029600     MOVE CLI-ACTIVO TO TAB-CLI-ATIVO (WS-QTDE-CLI).
029700 0130-FIM.
029800     EXIT.
029900
030000 0200-PROCESSA-PEDIDOS.
030100     PERFORM 0210-LE-LINHA-PEDIDO
030200     PERFORM 0300-PROCESSA-UM-PEDIDO
030300         UNTIL WS-EOF-PEDIDO = 'Y'.
030400
030500 0210-LE-LINHA-PEDIDO.
030600     READ ORDREQ NEXT RECORD AT END
030700        MOVE 'Y' TO WS-EOF-PEDIDO.
030800
030900 0300-PROCESSA-UM-PEDIDO.
031000     ADD 1 TO WS-CONT-PEDIDOS-LIDOS
031100     MOVE ORD-REQ-PEDIDO-ID TO WS-PEDIDO-ATUAL
031200     MOVE ORD-REQ-CLIENTE-ID TO WS-CLIENTE-ATUAL
031300     MOVE ORD-REQ-REST-ID TO WS-REST-ATUAL
031400     MOVE ORD-REQ-DIR-CALLE TO WS-CALLE-ATUAL
031500     MOVE ORD-REQ-DIR-CIUDAD TO WS-CIUDAD-ATUAL
031600     MOVE ZERO TO WS-QTDE-LINHAS
031700     MOVE SPACES TO WS-MOTIVO-REJEICAO
031800     MOVE SPACES TO WS-MOEDA-PEDIDO
031900     MOVE 'N' TO WS-PEDIDO-REJEITADO
032000     PERFORM 0310-BUFERIZA-LINHA
032100         UNTIL WS-EOF-PEDIDO = 'Y'
032200            OR ORD-REQ-PEDIDO-ID NOT = WS-PEDIDO-ATUAL
032300     PERFORM 0400-VALIDA-PEDIDO
032400     IF WS-PEDIDO-REJEITADO = 'N'
032500        PERFORM 0500-PRECIFICA-LINHAS
032600        ADD 1 TO WS-CONT-ACEITOS
032700     ELSE
032800        ADD 1 TO WS-CONT-REJEITADOS.
032900     PERFORM 0600-GRAVA-RESUMO.
033000
033100 0310-BUFERIZA-LINHA.
033200     ADD 1 TO WS-QTDE-LINHAS
033300     IF WS-QTDE-LINHAS <= 50
033400        MOVE ORD-REQ-DISH-ID TO LIN-DISH-ID (WS-QTDE-LINHAS)
033500        MOVE ORD-REQ-CANTIDAD TO LIN-CANTIDAD (WS-QTDE-LINHAS).
033600     PERFORM 0210-LE-LINHA-PEDIDO.
033700
033800*    REGRAS DE VALIDACAO DO PEDIDO - OS-0938/OS-0941/OS-1133
033900 0400-VALIDA-PEDIDO.
034000     PERFORM 0410-VALIDA-CLIENTE.
034100     IF WS-MOTIVO-REJEICAO = SPACES
034200        PERFORM 0420-VALIDA-RESTAURANTE.
034300     IF WS-MOTIVO-REJEICAO = SPACES
034400        PERFORM 0430-VALIDA-ENDERECO.
034500     IF WS-MOTIVO-REJEICAO = SPACES
034600        PERFORM 0440-VALIDA-LINHAS.
034700     IF WS-MOTIVO-REJEICAO NOT = SPACES
034800        MOVE 'Y' TO WS-PEDIDO-REJEITADO.
034900
035000 0410-VALIDA-CLIENTE.
035100     MOVE 'N' TO WS-CLI-ENCONTRADO
035200     IF WS-QTDE-CLI = ZERO
035300        GO TO 0410-FIM.
035400     SET WS-IX-CLI TO 1
035500     SEARCH WS-CLI-LINHA
035600        AT END GO TO 0410-FIM
035700        WHEN TAB-CLI-ID (WS-IX-CLI) = WS-CLIENTE-ATUAL
035800             MOVE 'S' TO WS-CLI-ENCONTRADO.
035900 0410-FIM.
036000     IF WS-CLI-ENCONTRADO = 'N'
036100        MOVE 'CLIENTE NAO CADASTRADO' TO WS-MOTIVO-REJEICAO.
036200
036300 0420-VALIDA-RESTAURANTE.
036400     MOVE 'N' TO WS-REST-ENCONTRADO
036500     IF WS-QTDE-REST = ZERO
036600        GO TO 0420-FIM.
036700     SET WS-IX-REST TO 1
036800     SEARCH WS-REST-LINHA
036900        AT END GO TO 0420-FIM
037000        WHEN TAB-REST-ID (WS-IX-REST) = WS-REST-ATUAL
037100             MOVE 'S' TO WS-REST-ENCONTRADO.
037200 0420-FIM.
037300     IF WS-REST-ENCONTRADO = 'N'
037400        MOVE 'RESTAURANTE NAO CADASTRADO' TO WS-MOTIVO-REJEICAO.
037500
037600 0430-VALIDA-ENDERECO.
037700     IF WS-CALLE-ATUAL = SPACES
037800        MOVE 'DIRECCION SIN CALLE' TO WS-MOTIVO-REJEICAO
037900        GO TO 0430-FIM.
038000     IF WS-CIUDAD-ATUAL = SPACES
038100        MOVE 'DIRECCION SIN CIUDAD' TO WS-MOTIVO-REJEICAO.
038200 0430-FIM.
038300     EXIT.
038400
038500 0440-VALIDA-LINHAS.
038600     IF WS-QTDE-LINHAS = ZERO
038700        MOVE 'PEDIDO SIN ITEMS' TO WS-MOTIVO-REJEICAO
038800        GO TO 0440-FIM.
038900     IF WS-QTDE-LINHAS > 50
039000        MOVE 'PEDIDO EXCEDE LIMITE DE ITEMS' TO WS-MOTIVO-REJEICAO
039100        GO TO 0440-FIM.
039200     SET WS-IX-LIN TO 1
039300     PERFORM 0445-VALIDA-UMA-LINHA
039400         VARYING WS-IX-LIN FROM 1 BY 1
039500         UNTIL WS-IX-LIN > WS-QTDE-LINHAS
039600            OR WS-MOTIVO-REJEICAO NOT = SPACES.
039700 0440-FIM.
039800     EXIT.
039900
040000 0445-VALIDA-UMA-LINHA.
040100     IF LIN-CANTIDAD (WS-IX-LIN) = ZERO
040200        MOVE 'CANTIDAD DE ITEM INVALIDA' TO WS-MOTIVO-REJEICAO
040300        GO TO 0445-FIM.
040400     PERFORM 0630-BUSCA-PLATO
040500     IF WS-PLATO-ENCONTRADO = 'N'
040600        MOVE 'PLATO NO ENCONTRADO' TO WS-MOTIVO-REJEICAO
040700        GO TO 0445-FIM.
040800     IF WS-PLATO-PRECO-AUX = ZERO
040900        MOVE 'PLATO SIN PRECIO EN CATALOGO' TO WS-MOTIVO-REJEICAO
041000        GO TO 0445-FIM.
041100     MOVE WS-PLATO-PRECO-AUX TO LIN-PRECIO-UNIT (WS-IX-LIN)
041200     MOVE WS-PLATO-MONEDA-AUX TO LIN-MONEDA (WS-IX-LIN)
041300     IF WS-MOEDA-PEDIDO = SPACES
041400        MOVE WS-PLATO-MONEDA-AUX TO WS-MOEDA-PEDIDO
041500        GO TO 0445-FIM.
041600     IF WS-PLATO-MONEDA-AUX NOT = WS-MOEDA-PEDIDO
041700        MOVE 'MONEDA NO UNICA EN EL PEDIDO' TO WS-MOTIVO-REJEICAO.
041800 0445-FIM.
041900     EXIT.
042000
042100 0630-BUSCA-PLATO.
042200     MOVE 'N' TO WS-PLATO-ENCONTRADO
042300     MOVE ZERO TO WS-PLATO-PRECO-AUX
042400     MOVE SPACES TO WS-PLATO-MONEDA-AUX
042500     IF WS-QTDE-PLATO = ZERO
042600        GO TO 0630-FIM.
042700     SET WS-IX-PLATO TO 1
042800     SEARCH WS-PLATO-LINHA
042900        AT END GO TO 0630-FIM
043000        WHEN TAB-PLATO-ID (WS-IX-PLATO) = LIN-DISH-ID (WS-IX-LIN)
043100             MOVE 'S' TO WS-PLATO-ENCONTRADO
043200             MOVE TAB-PLATO-PRECO (WS-IX-PLATO)
043300               TO WS-PLATO-PRECO-AUX
043400             MOVE TAB-PLATO-MONEDA (WS-IX-PLATO)
043500               TO WS-PLATO-MONEDA-AUX.
043600 0630-FIM.
043700     EXIT.
043800
043900 0500-PRECIFICA-LINHAS.
044000     MOVE ZERO TO WS-MONTO-TOTAL
044100     PERFORM 0510-PRECIFICA-UMA-LINHA
044200         VARYING WS-IX-LIN FROM 1 BY 1
044300         UNTIL WS-IX-LIN > WS-QTDE-LINHAS.
044400
044500 0510-PRECIFICA-UMA-LINHA.
044600     COMPUTE LIN-SUBTOTAL (WS-IX-LIN) ROUNDED =
044700         LIN-CANTIDAD (WS-IX-LIN) * LIN-PRECIO-UNIT (WS-IX-LIN)
044800     ADD LIN-SUBTOTAL (WS-IX-LIN) TO WS-MONTO-TOTAL
044900     PERFORM 0520-GRAVA-LINHA.
045000
045100 0520-GRAVA-LINHA.
045200     MOVE WS-PEDIDO-ATUAL TO LINE-PEDIDO-ID
045300     MOVE LIN-DISH-ID (WS-IX-LIN) TO LINE-DISH-ID
045400     MOVE LIN-CANTIDAD (WS-IX-LIN) TO LINE-CANTIDAD
045500     MOVE LIN-PRECIO-UNIT (WS-IX-LIN) TO LINE-PRECIO-UNIT
045600     MOVE LIN-SUBTOTAL (WS-IX-LIN) TO LINE-SUBTOTAL
045700     WRITE REG-ORDLIN.
045800
045900 0600-GRAVA-RESUMO.
046000     MOVE WS-PEDIDO-ATUAL TO SUM-PEDIDO-ID
046100     MOVE WS-CLIENTE-ATUAL TO SUM-CLIENTE-ID
046200     MOVE WS-REST-ATUAL TO SUM-REST-ID
046300     IF WS-PEDIDO-REJEITADO = 'Y'
046400        MOVE ZERO TO SUM-MONTO-TOTAL
046500        MOVE SPACES TO SUM-MONEDA
046600        MOVE SPACES TO SUM-ESTADO
046700        MOVE 'Y' TO SUM-RECHAZADO
046800        MOVE WS-MOTIVO-REJEICAO TO SUM-MOTIVO-RECHAZO
046900     ELSE
047000        MOVE WS-MONTO-TOTAL TO SUM-MONTO-TOTAL
047100        MOVE WS-MOEDA-PEDIDO TO SUM-MONEDA
047200        MOVE 'PENDIENTE' TO SUM-ESTADO
047300        MOVE 'N' TO SUM-RECHAZADO
047400        MOVE SPACES TO SUM-MOTIVO-RECHAZO.
047500     WRITE REG-ORDSUM.
047600
047700 0900-FIM.
047800     CLOSE RESTMAS
047900           PLATMAS
048000           CLIMAS
048100           ORDREQ
048200           ORDLIN
048300           ORDSUM
048400     DISPLAY 'PRECOPED - PEDIDOS LIDOS    : '
048500              WS-CONT-PEDIDOS-LIDOS
048600     DISPLAY 'PRECOPED - PEDIDOS ACEITOS  : ' WS-CONT-ACEITOS
048700     DISPLAY 'PRECOPED - PEDIDOS REJEITADOS: '
048800              WS-CONT-REJEITADOS
048900     STOP RUN.
