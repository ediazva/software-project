000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RELPEDID-COB.
000300 AUTHOR. FABIO TANAKA.
000400 INSTALLATION. EMPRESA S/A - CPD SISTEMAS.
000500 DATE-WRITTEN. 20/08/1991.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DO CPD.
000800*---------------------------------------------------------*
000900*  FINALIDADE : EMISSAO DO RELATORIO DE PEDIDOS DO LOTE DE
001000*               PRECIFICACAO - TOTAIS DE CONTROLE POR
001100*               RESTAURANTE E TOTAL GERAL DA EXECUCAO
001200*---------------------------------------------------------*
001300*    HISTORICO DE ALTERACOES
001400*    VRS   DATA        PROGR.    OS/CHAMADO  DESCRICAO
001500*    1.0   20/08/1991  F.TANAKA  OS-0355     IMPLANTACAO
001600*    1.1   11/12/1994  E.SILVA   OS-0567     QUEBRA DE CONTROLE
001700*                                            POR CURSO -> AJUSTE
001800*    1.2   28/09/1998  J.KOIKE   Y2K-0046    REVISAO DATAS P/
001900*                                            VIRADA DO SECULO
002000*    1.3   15/01/1999  J.KOIKE   Y2K-0062    TESTE VIRADA ANO
002100*                                            2000 - SEM IMPACTO
002200*    1.4   03/10/2001  ENZO      OS-0944     REESCRITO P/ RELA-
002300*                                            TORIO DE PEDIDOS
002400*                                            DELIVERY
002500*    1.5   05/10/2001  JAMILE    OS-0946     QUEBRA DE CONTROLE
002600*                                            POR RESTAURANTE
002700*    1.6   14/02/2003  ENZO      OS-1136     LINHA DE TOTAL GERAL
002800*---------------------------------------------------------*
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500
003600     SELECT RESTMAS ASSIGN TO DISK
003700                 ORGANIZATION LINE SEQUENTIAL
003800                 FILE STATUS STATUS-RES.
003900
004000     SELECT ORDSUM ASSIGN TO DISK
004100                 ORGANIZATION LINE SEQUENTIAL
004200                 FILE STATUS STATUS-SUM.
004300
004400     SELECT SORTRES ASSIGN TO DISK.
004500
004600     SELECT RUNREL ASSIGN TO PRINTER.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 FD  RESTMAS
005200     LABEL RECORD STANDARD
005300     VALUE OF FILE-ID 'RESTMAS.DAT'
005400     RECORD CONTAINS 140 CHARACTERS.
005500 01  REG-RESTMAS.
005600     05  REST-ID              PIC 9(05).
005700     05  REST-NOMBRE          PIC X(40).
005800     05  FILLER               PIC X(95).
005900
006000 01  REG-RESTMAS-ALT REDEFINES REG-RESTMAS
006100                          PIC X(140).
006200
006300 FD  ORDSUM
006400     LABEL RECORD STANDARD
006500     VALUE OF FILE-ID 'ORDSUM.DAT'
006600     RECORD CONTAINS 110 CHARACTERS.
006700 01  REG-ORDSUM.
006800     05  SUM-PEDIDO-ID        PIC 9(06).
006900     05  SUM-CLIENTE-ID       PIC 9(05).
007000     05  SUM-REST-ID          PIC 9(05).
007100     05  SUM-MONTO-TOTAL      PIC 9(09)V99.
007200     05  SUM-MONEDA           PIC X(03).
007300     05  SUM-ESTADO           PIC X(15).
007400     05  SUM-RECHAZADO        PIC X(01).
007500     05  SUM-MOTIVO-RECHAZO   PIC X(60).
007600     05  FILLER               PIC X(04).
007700
007800 01  REG-ORDSUM-ALT REDEFINES REG-ORDSUM
007900                          PIC X(110).
008000
008100 FD  RUNREL
008200     LABEL RECORD OMITTED.
008300 01  REG-ORUNREL                  PIC X(80).
008400
008500 SD  SORTRES
008600     VALUE OF FILE-ID 'SORTRES.DAT'.
008700 01  REG-SORTRES.
008800     05  REST-SD                  PIC 9(05).
008900     05  RECHAZADO-SD             PIC X(01).
009000     05  MONTO-SD-GRUPO.
009100         10  MONTO-SD-INT         PIC 9(09).
009200         10  MONTO-SD-DEC         PIC 9(02).
009300     05  MONTO-SD REDEFINES MONTO-SD-GRUPO
009400                          PIC 9(09)V99.
009500     05  PEDIDO-SD                PIC 9(06).
009600     05  FILLER                   PIC X(05).
009700
009800 WORKING-STORAGE SECTION.
009900 01  STATUS-RES               PIC X(02) VALUE SPACES.
010000 01  STATUS-SUM               PIC X(02) VALUE SPACES.
010100 77  WS-CONT-PAG              PIC 9(05) COMP VALUE ZERO.
010200 77  WS-QTDE-REST             PIC 9(03) COMP VALUE ZERO.
010300 77  WS-IX-REST               PIC 9(03) COMP VALUE ZERO.
010400 01  REST-ANT                 PIC 9(05) VALUE ZERO.
010500 01  FLAG                     PIC 9     VALUE ZERO.
010600 01  SUB-OK                   PIC 9(05) VALUE ZERO.
010700 01  SUB-REJ                  PIC 9(05) VALUE ZERO.
010800 01  SUB-MONTO                PIC 9(11)V99 VALUE ZERO.
010900 01  TOT-OK                   PIC 9(06) VALUE ZERO.
011000 01  TOT-REJ                  PIC 9(06) VALUE ZERO.
011100 01  TOT-MONTO                PIC 9(11)V99 VALUE ZERO.
011200 01  WS-NOME-REST-AUX         PIC X(40) VALUE SPACES.
011300
011400 01  WS-TAB-REST.
011500     05  WS-REST-LINHA OCCURS 200 TIMES
011600                       INDEXED BY WS-IX-TAB-REST.
011700         10  TAB-REST-ID      PIC 9(05).
011800         10  TAB-REST-NOME    PIC X(40).
011900
012000 01  CAB1.
012100     05  FILLER               PIC X(38) VALUE
012200         'ORDER PROCESSING RUN REPORT'.
012300     05  FILLER               PIC X(08) VALUE 'PAGE '.
012400     05  PAG-CAB1             PIC ZZZ9.
012500     05  FILLER               PIC X(30) VALUE SPACES.
012600
012700 01  CAB3.
012800     05  FILLER               PIC X(80) VALUE
012900     'REST-ID  REST-NOMBRE                      ORDERS-OK  ORDE'.
013000
013100 01  CAB4.
013200     05  FILLER               PIC X(80) VALUE
013300     '-------  --------------------------------  ---------  ---'.
013400
013500 01  DET1.
013600     05  FILLER               PIC X(01) VALUE SPACES.
013700     05  ID-DET1              PIC 9(05).
013800     05  FILLER               PIC X(02) VALUE SPACES.
013900     05  NOME-DET1            PIC X(34).
014000     05  FILLER               PIC X(02) VALUE SPACES.
014100     05  OK-DET1              PIC ZZZZ9.
014200     05  FILLER               PIC X(04) VALUE SPACES.
014300     05  REJ-DET1             PIC ZZZZ9.
014400     05  FILLER               PIC X(04) VALUE SPACES.
014500     05  MONTO-DET1           PIC ZZZZZZZZZ.99.
014600     05  FILLER               PIC X(06) VALUE SPACES.
014700
014800 01  DETG.
014900     05  FILLER               PIC X(22) VALUE
015000         'GRAND TOTAL'.
015100     05  FILLER               PIC X(19) VALUE SPACES.
015200     05  OK-DETG              PIC ZZZZ9.
015300     05  FILLER               PIC X(04) VALUE SPACES.
015400     05  REJ-DETG             PIC ZZZZ9.
015500     05  FILLER               PIC X(04) VALUE SPACES.
015600     05  MONTO-DETG           PIC ZZZZZZZZZ.99.
015700     05  FILLER               PIC X(06) VALUE SPACES.
015800
015900 PROCEDURE DIVISION.
016000
016100 0100-ABRE-RESTAURANTES.
016200     OPEN INPUT RESTMAS
016300     IF STATUS-RES NOT = '00'
016400        DISPLAY 'RELPEDID: RESTMAS.DAT NAO LOCALIZADO'
016500        STOP RUN.
016600     PERFORM 0110-CARGA-RESTAURANTES
016700         UNTIL STATUS-RES = '10'
016800     CLOSE RESTMAS.
016900
017000 0110-CARGA-RESTAURANTES.
017100     READ RESTMAS NEXT RECORD AT END
017200        MOVE '10' TO STATUS-RES
017300        GO TO 0110-FIM.
017400     ADD 1 TO WS-QTDE-REST
017500     MOVE REST-ID TO TAB-REST-ID (WS-QTDE-REST)
017600     MOVE REST-NOMBRE TO TAB-REST-NOME (WS-QTDE-REST).
017700 0110-FIM.
017800     EXIT.
017900
018000 0200-ABRE-SAIDA.
018100     OPEN OUTPUT RUNREL
018200     MOVE ZERO TO WS-CONT-PAG.
018300
018400 0300-ORDENA-RESUMO.
018500     SORT SORTRES ASCENDING KEY REST-SD
018600          INPUT  PROCEDURE 0400-SELECIONA-RESUMO
018700          OUTPUT PROCEDURE 0500-EMITE-RELATORIO.
018800     CLOSE RUNREL
018900     DISPLAY 'RELPEDID - RELATORIO EMITIDO COM SUCESSO'
019000     STOP RUN.
019100
019200 0400-SELECIONA-RESUMO SECTION.
019300 0400-ABRE-ORDSUM.
019400     OPEN INPUT ORDSUM
019500     IF STATUS-SUM NOT = '00'
019600        DISPLAY 'RELPEDID: ORDSUM.DAT NAO LOCALIZADO'
019700        STOP RUN.
019800
019900 0410-LE-ORDSUM.
020000     READ ORDSUM NEXT RECORD AT END
020100        GO TO 0499-FIM.
020200     MOVE SUM-REST-ID TO REST-SD
020300     MOVE SUM-RECHAZADO TO RECHAZADO-SD
020400     MOVE SUM-MONTO-TOTAL TO MONTO-SD
020500     MOVE SUM-PEDIDO-ID TO PEDIDO-SD
020600     RELEASE REG-SORTRES
020700     GO TO 0410-LE-ORDSUM.
020800
020900 0499-FIM.
021000     CLOSE ORDSUM.
021100
021200 0500-EMITE-RELATORIO SECTION.
021300 0500-LE-SORT.
021400     RETURN SORTRES AT END
021500        GO TO 0599-FIM.
021600
021700 0510-QUEBRA-RESTAURANTE.
021800     IF FLAG = 0
021900        MOVE REST-SD TO REST-ANT
022000        MOVE 9 TO FLAG
022100        PERFORM 0520-IMPRIME-CABECALHO
022200        GO TO 0540-ACUMULA.
022300     IF REST-SD NOT = REST-ANT
022400        PERFORM 0530-FECHA-RESTAURANTE
022500        MOVE REST-SD TO REST-ANT
022600        PERFORM 0520-IMPRIME-CABECALHO.
022700
022800 0540-ACUMULA.
022900     IF RECHAZADO-SD = 'Y'
023000        ADD 1 TO SUB-REJ
023100        ADD 1 TO TOT-REJ
023200     ELSE
023300        ADD 1 TO SUB-OK
023400        ADD 1 TO TOT-OK
023500        ADD MONTO-SD TO SUB-MONTO
023600        ADD MONTO-SD TO TOT-MONTO.
023700     GO TO 0500-LE-SORT.
023800
023900 0520-IMPRIME-CABECALHO.
024000     ADD 1 TO WS-CONT-PAG
024100     MOVE WS-CONT-PAG TO PAG-CAB1
024200     WRITE REG-ORUNREL FROM CAB1 AFTER ADVANCING C01
024300     WRITE REG-ORUNREL FROM CAB3 AFTER ADVANCING 2
024400     WRITE REG-ORUNREL FROM CAB4 AFTER ADVANCING 1
024500     MOVE ZERO TO SUB-OK
024600     MOVE ZERO TO SUB-REJ
024700     MOVE ZERO TO SUB-MONTO
024800     GO TO 0540-ACUMULA.
024900
025000 0530-FECHA-RESTAURANTE.
025100     MOVE REST-ANT TO ID-DET1
025200     PERFORM 0535-BUSCA-NOME-REST
025300     MOVE WS-NOME-REST-AUX TO NOME-DET1
025400     MOVE SUB-OK TO OK-DET1
025500     MOVE SUB-REJ TO REJ-DET1
025600     MOVE SUB-MONTO TO MONTO-DET1
025700     WRITE REG-ORUNREL FROM DET1 AFTER ADVANCING 1.
025800
025900 0535-BUSCA-NOME-REST.
026000     MOVE SPACES TO WS-NOME-REST-AUX
026100     IF WS-QTDE-REST = ZERO
026200        GO TO 0535-FIM.
026300     SET WS-IX-TAB-REST TO 1
026400     SEARCH WS-REST-LINHA
026500        AT END GO TO 0535-FIM
026600        WHEN TAB-REST-ID (WS-IX-TAB-REST) = REST-ANT
026700             MOVE TAB-REST-NOME (WS-IX-TAB-REST)
026800               TO WS-NOME-REST-AUX.
026900 0535-FIM.
027000     EXIT.
027100
027200 0599-FIM.
027300     IF FLAG NOT = 0
027400        PERFORM 0530-FECHA-RESTAURANTE.
027500     MOVE TOT-OK TO OK-DETG
027600     MOVE TOT-REJ TO REJ-DETG
027700     MOVE TOT-MONTO TO MONTO-DETG
027800     WRITE REG-ORUNREL FROM CAB4 AFTER ADVANCING 2
027900     WRITE REG-ORUNREL FROM DETG AFTER ADVANCING 1.
