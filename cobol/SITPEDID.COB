000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SITPEDID-COB.
000300 AUTHOR. JOAO KOIKE.
000400 INSTALLATION. EMPRESA S/A - CPD SISTEMAS.
000500 DATE-WRITTEN. 15/11/1992.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DO CPD.
000800*---------------------------------------------------------*
000900*  FINALIDADE : ATUALIZACAO EM LOTE DA SITUACAO DOS
001000*               PEDIDOS DE DELIVERY, A PARTIR DE TRANSA-
001100*               COES DE CANCELAMENTO, ATRIBUICAO DE
001200*               REPARTIDOR E CONFIRMACAO DE ENTREGA.
001300*               GRAVA NOVO ARQUIVO DE RESUMO ATUALIZADO.
001400*---------------------------------------------------------*
001500*    HISTORICO DE ALTERACOES
001600*    VRS   DATA        PROGR.    OS/CHAMADO  DESCRICAO
001700*    1.0   15/11/1992  J.KOIKE   OS-0410     IMPLANTACAO -
001800*                                            CONTROLE DE
001900*                                            SITUACAO DE
002000*                                            PEDIDOS
002100*    1.1   20/03/1994  J.KOIKE   OS-0455     INCLUI VALIDA-
002200*                                            CAO DE REPAR-
002300*                                            TIDOR NA ATRI-
002400*                                            BUICAO
002500*    1.2   11/07/1996  E.SILVA   OS-0533     CONTADORES P/
002600*                                            COMP
002700*    1.3   30/09/1998  J.KOIKE   Y2K-0047    REVISAO DATAS
002800*                                            P/ VIRADA DO
002900*                                            SECULO
003000*    1.4   14/01/1999  J.KOIKE   Y2K-0063    TESTE VIRADA
003100*                                            ANO 2000 - SEM
003200*                                            IMPACTO
003300*    1.5   05/09/2001  ENZO      OS-0933     ADAPTADO P/
003400*                                            CONTROLE DE
003500*                                            PEDIDOS DELI-
003600*                                            VERY (CANCELAR
003700*                                            /ASIGNAR/CONF-
003800*                                            IRMAR)
003900*    1.6   12/09/2001  JAMILE    OS-0938     VALIDA AUTORI-
004000*                                            ZACAO DE CANC-
004100*                                            ELAMENTO POR
004200*                                            CLIENTE SOLIC.
004300*    1.7   25/02/2003  ENZO      OS-1138     GRAVA NOVO AR-
004400*                                            QUIVO DE RESU-
004500*                                            MO ATUALIZADO
004600*---------------------------------------------------------*
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     UPSI-0 ON STATUS IS WS-MODO-DETALHE.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT ORDSUM ASSIGN TO DISK
005600                   ORGANIZATION LINE SEQUENTIAL
005700                   FILE STATUS STATUS-SUM.
005800     SELECT STSREQ ASSIGN TO DISK
005900                   ORGANIZATION LINE SEQUENTIAL
006000                   FILE STATUS STATUS-STS.
006100     SELECT ORDNOV ASSIGN TO DISK
006200                   ORGANIZATION LINE SEQUENTIAL
006300                   FILE STATUS STATUS-NOV.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  ORDSUM
006900     LABEL RECORD STANDARD
007000     VALUE OF FILE-ID 'ORDSUM.DAT'
007100     RECORD CONTAINS 110 CHARACTERS.
007200
007300 01  REG-ORDSUM.
007400     05  SUM-PEDIDO-ID        PIC 9(06).
007500     05  SUM-CLIENTE-ID       PIC 9(05).
007600     05  SUM-REST-ID          PIC 9(05).
007700     05  SUM-MONTO-GRUPO.
007800         10  SUM-MONTO-INT    PIC 9(09).
007900         10  SUM-MONTO-DEC    PIC 9(02).
008000     05  SUM-MONTO-TOTAL REDEFINES SUM-MONTO-GRUPO
008100                          PIC 9(09)V99.
008200     05  SUM-MONEDA           PIC X(03).
008300     05  SUM-ESTADO           PIC X(15).
008400     05  SUM-RECHAZADO        PIC X(01).
008500     05  SUM-MOTIVO-RECHAZO   PIC X(60).
008600     05  FILLER               PIC X(04).
008700
008800 01  REG-ORDSUM-ALT REDEFINES REG-ORDSUM
008900                          PIC X(110).
009000
009100 FD  STSREQ
009200     LABEL RECORD STANDARD
009300     VALUE OF FILE-ID 'STSREQ.DAT'
009400     RECORD CONTAINS 30 CHARACTERS.
009500
009600 01  REG-STSREQ.
009700     05  STS-PEDIDO-ID        PIC 9(06).
009800     05  STS-ACCION           PIC X(10).
009900     05  STS-REPARTIDOR-ID    PIC 9(05).
010000     05  FILLER               PIC X(09).
010100
010200 01  REG-STSREQ-ALT REDEFINES REG-STSREQ
010300                          PIC X(30).
010400
010500 FD  ORDNOV
010600     LABEL RECORD STANDARD
010700     VALUE OF FILE-ID 'ORDNOV.DAT'
010800     RECORD CONTAINS 110 CHARACTERS.
010900
011000 01  REG-ORDNOV.
011100     05  NOV-PEDIDO-ID        PIC 9(06).
011200     05  NOV-CLIENTE-ID       PIC 9(05).
011300     05  NOV-REST-ID          PIC 9(05).
011400     05  NOV-MONTO-GRUPO.
011500         10  NOV-MONTO-INT    PIC 9(09).
011600         10  NOV-MONTO-DEC    PIC 9(02).
011700     05  NOV-MONTO-TOTAL REDEFINES NOV-MONTO-GRUPO
011800                          PIC 9(09)V99.
011900     05  NOV-MONEDA           PIC X(03).
012000     05  NOV-ESTADO           PIC X(15).
012100     05  NOV-RECHAZADO        PIC X(01).
012200     05  NOV-MOTIVO-RECHAZO   PIC X(60).
012300     05  FILLER               PIC X(04).
012400
012500 WORKING-STORAGE SECTION.
012600 01  STATUS-SUM              PIC X(02) VALUE SPACES.
012700 01  STATUS-STS              PIC X(02) VALUE SPACES.
012800 01  STATUS-NOV              PIC X(02) VALUE SPACES.
012900 77  WS-QTDE-PEDIDOS         PIC 9(04) COMP VALUE ZERO.
013000 77  WS-CONT-TRANS-LIDAS     PIC 9(05) COMP VALUE ZERO.
013100 77  WS-CONT-TRANS-ACEITAS   PIC 9(05) COMP VALUE ZERO.
013200 77  WS-CONT-TRANS-REJEIT    PIC 9(05) COMP VALUE ZERO.
013300 77  WS-IX-PED               PIC 9(04) COMP VALUE ZERO.
013400 01  WS-EOF-TRANSACAO        PIC X(01) VALUE 'N'.
013500     88  EOF-TRANSACAO           VALUE 'S'.
013600 01  WS-PEDIDO-ACHADO         PIC X(01) VALUE 'N'.
013700     88  PEDIDO-ACHADO           VALUE 'S'.
013800 01  WS-MOTIVO-TRANS          PIC X(60) VALUE SPACES.
013900
014000 01  WS-TAB-PEDIDO-GRUPO.
014100     05  WS-TAB-PEDIDO OCCURS 2000 TIMES
014200                       INDEXED BY WS-IX-TAB.
014300         10  TAB-PED-ID            PIC 9(06).
014400         10  TAB-PED-CLI-ID        PIC 9(05).
014500         10  TAB-PED-REST-ID       PIC 9(05).
014600         10  TAB-PED-MONTO-GRUPO.
014700             15  TAB-PED-MONTO-INT PIC 9(09).
014800             15  TAB-PED-MONTO-DEC PIC 9(02).
014900         10  TAB-PED-MONTO REDEFINES TAB-PED-MONTO-GRUPO
015000                          PIC 9(09)V99.
015100         10  TAB-PED-MONEDA        PIC X(03).
015200         10  TAB-PED-ESTADO        PIC X(15).
015300         10  TAB-PED-RECHAZADO     PIC X(01).
015400         10  TAB-PED-MOTIVO        PIC X(60).
015500         10  TAB-PED-REPARTIDOR-ID PIC 9(05).
015600
015700 PROCEDURE DIVISION.
015800
015900 0000-INICIO.
016000     PERFORM 0100-ABRE-ARQUIVOS
016100     PERFORM 0200-PROCESSA-TRANSACOES
016200     PERFORM 0900-GRAVA-PEDIDOS
016300     PERFORM 0990-FIM.
016400
016500 0100-ABRE-ARQUIVOS.
016600     OPEN INPUT ORDSUM
016700     IF STATUS-SUM NOT = '00'
016800        DISPLAY 'SITPEDID: ORDSUM.DAT NAO LOCALIZADO'
016900        STOP RUN.
017000     OPEN INPUT STSREQ
017100     IF STATUS-STS NOT = '00'
017200        DISPLAY 'SITPEDID: STSREQ.DAT NAO LOCALIZADO'
017300        CLOSE ORDSUM
017400        STOP RUN.
017500     OPEN OUTPUT ORDNOV
017600     DISPLAY 'SITPEDID - ATUALIZACAO DE SITUACAO DE PEDIDOS'
017700     PERFORM 0110-CARGA-PEDIDOS
017800        UNTIL STATUS-SUM = '10'
017900     CLOSE ORDSUM
018000     DISPLAY 'SITPEDID - PEDIDOS CARREGADOS: ' WS-QTDE-PEDIDOS.
018100
018200 0110-CARGA-PEDIDOS.
018300     READ ORDSUM NEXT RECORD AT END
018400        MOVE '10' TO STATUS-SUM
018500        GO TO 0110-FIM.
018600     ADD 1 TO WS-QTDE-PEDIDOS
018700     SET WS-IX-TAB TO WS-QTDE-PEDIDOS
018800     MOVE SUM-PEDIDO-ID    TO TAB-PED-ID (WS-IX-TAB)
018900     MOVE SUM-CLIENTE-ID   TO TAB-PED-CLI-ID (WS-IX-TAB)
019000     MOVE SUM-REST-ID      TO TAB-PED-REST-ID (WS-IX-TAB)
019100     MOVE SUM-MONTO-TOTAL  TO TAB-PED-MONTO (WS-IX-TAB)
019200     MOVE SUM-MONEDA       TO TAB-PED-MONEDA (WS-IX-TAB)
019300     MOVE SUM-ESTADO       TO TAB-PED-ESTADO (WS-IX-TAB)
019400     MOVE SUM-RECHAZADO    TO TAB-PED-RECHAZADO (WS-IX-TAB)
019500     MOVE SUM-MOTIVO-RECHAZO TO TAB-PED-MOTIVO (WS-IX-TAB)
019600     MOVE ZERO TO TAB-PED-REPARTIDOR-ID (WS-IX-TAB).
019700 0110-FIM.
019800     EXIT.
019900
020000 0200-PROCESSA-TRANSACOES.
020100     PERFORM 0210-LE-TRANSACAO.
020200     PERFORM 0300-PROCESSA-UMA-TRANSACAO
020300        UNTIL EOF-TRANSACAO.
020400
020500 0210-LE-TRANSACAO.
020600     READ STSREQ NEXT RECORD AT END
020700        SET EOF-TRANSACAO TO TRUE.
020800
020900 0300-PROCESSA-UMA-TRANSACAO.
021000     ADD 1 TO WS-CONT-TRANS-LIDAS
021100     MOVE SPACES TO WS-MOTIVO-TRANS
021200     PERFORM 0310-BUSCA-PEDIDO
021300     IF NOT PEDIDO-ACHADO
021400        MOVE 'PEDIDO NAO ENCONTRADO NO RESUMO' TO
021500             WS-MOTIVO-TRANS
021600        PERFORM 0450-REJEITA-TRANSACAO
021700     ELSE
021800        PERFORM 0400-APLICA-TRANSICAO.
021900     PERFORM 0210-LE-TRANSACAO.
022000
022100 0310-BUSCA-PEDIDO.
022200     SET WS-PEDIDO-ACHADO FALSE
022300     SET WS-IX-TAB TO 1
022400     SEARCH WS-TAB-PEDIDO
022500        AT END
022600           CONTINUE
022700        WHEN TAB-PED-ID (WS-IX-TAB) = STS-PEDIDO-ID
022800           SET PEDIDO-ACHADO TO TRUE.
022900
023000 0400-APLICA-TRANSICAO.
023100     IF STS-ACCION = 'CANCELAR'
023200        PERFORM 0410-CANCELA-PEDIDO
023300     ELSE
023400        IF STS-ACCION = 'ASIGNAR'
023500           PERFORM 0420-ASIGNA-REPARTIDOR
023600        ELSE
023700           IF STS-ACCION = 'CONFIRMAR'
023800              PERFORM 0430-CONFIRMA-ENTREGA
023900           ELSE
024000              MOVE 'ACCION NAO RECONHECIDA PELO SISTEMA'
024100                TO WS-MOTIVO-TRANS
024200              PERFORM 0450-REJEITA-TRANSACAO.
024300
024400 0410-CANCELA-PEDIDO.
024500     IF TAB-PED-ESTADO (WS-IX-TAB) NOT = 'PENDIENTE'
024600        AND TAB-PED-ESTADO (WS-IX-TAB) NOT = 'EN_PREPARACION'
024700        MOVE 'CANCELAMENTO INVALIDO NA SITUACAO ATUAL'
024800          TO WS-MOTIVO-TRANS
024900        PERFORM 0450-REJEITA-TRANSACAO
025000        GO TO 0410-FIM.
025100     IF STS-REPARTIDOR-ID NOT = TAB-PED-CLI-ID (WS-IX-TAB)
025200        MOVE 'CANCELAMENTO NAO AUTORIZADO P/ SOLICITANTE'
025300          TO WS-MOTIVO-TRANS
025400        PERFORM 0450-REJEITA-TRANSACAO
025500        GO TO 0410-FIM.
025600     MOVE 'CANCELADO' TO TAB-PED-ESTADO (WS-IX-TAB)
025700     PERFORM 0440-ACEITA-TRANSACAO.
025800 0410-FIM.
025900     EXIT.
026000
026100 0420-ASIGNA-REPARTIDOR.
026200     IF STS-REPARTIDOR-ID = ZERO
026300        MOVE 'REPARTIDOR AUSENTE NA TRANSACAO DE ASIGNAR'
026400          TO WS-MOTIVO-TRANS
026500        PERFORM 0450-REJEITA-TRANSACAO
026600        GO TO 0420-FIM.
026700     IF TAB-PED-ESTADO (WS-IX-TAB) = 'EN_CAMINO'
026800        OR TAB-PED-ESTADO (WS-IX-TAB) = 'ENTREGADO'
026900        OR TAB-PED-ESTADO (WS-IX-TAB) = 'CANCELADO'
027000        MOVE 'ASIGNACAO INVALIDA NA SITUACAO ATUAL'
027100          TO WS-MOTIVO-TRANS
027200        PERFORM 0450-REJEITA-TRANSACAO
027300        GO TO 0420-FIM.
027400     MOVE 'EN_CAMINO' TO TAB-PED-ESTADO (WS-IX-TAB)
027500     MOVE STS-REPARTIDOR-ID TO
027600          TAB-PED-REPARTIDOR-ID (WS-IX-TAB)
027700     PERFORM 0440-ACEITA-TRANSACAO.
027800 0420-FIM.
027900     EXIT.
028000
028100 0430-CONFIRMA-ENTREGA.
028200     IF TAB-PED-ESTADO (WS-IX-TAB) NOT = 'EN_CAMINO'
028300        MOVE 'CONFIRMACAO INVALIDA - PEDIDO NAO EM CAMINHO'
028400          TO WS-MOTIVO-TRANS
028500        PERFORM 0450-REJEITA-TRANSACAO
028600        GO TO 0430-FIM.
028700     MOVE 'ENTREGADO' TO TAB-PED-ESTADO (WS-IX-TAB)
028800     PERFORM 0440-ACEITA-TRANSACAO.
028900 0430-FIM.
029000     EXIT.
029100
029200 0440-ACEITA-TRANSACAO.
029300     ADD 1 TO WS-CONT-TRANS-ACEITAS
029400     IF WS-MODO-DETALHE
029500        DISPLAY 'OK     ' STS-PEDIDO-ID ' ' STS-ACCION
029600                ' -> ' TAB-PED-ESTADO (WS-IX-TAB).
029700
029800 0450-REJEITA-TRANSACAO.
029900     ADD 1 TO WS-CONT-TRANS-REJEIT
030000     DISPLAY 'REJEITADA ' STS-PEDIDO-ID ' ' STS-ACCION
030100             ' - ' WS-MOTIVO-TRANS.
030200
030300 0900-GRAVA-PEDIDOS.
030400     PERFORM 0910-GRAVA-UM-PEDIDO
030500        VARYING WS-IX-TAB FROM 1 BY 1
030600        UNTIL WS-IX-TAB > WS-QTDE-PEDIDOS.
030700
030800 0910-GRAVA-UM-PEDIDO.
030900     MOVE TAB-PED-ID (WS-IX-TAB)      TO NOV-PEDIDO-ID
031000     MOVE TAB-PED-CLI-ID (WS-IX-TAB)  TO NOV-CLIENTE-ID
031100     MOVE TAB-PED-REST-ID (WS-IX-TAB) TO NOV-REST-ID
031200     MOVE TAB-PED-MONTO (WS-IX-TAB)   TO NOV-MONTO-TOTAL
031300     MOVE TAB-PED-MONEDA (WS-IX-TAB)  TO NOV-MONEDA
031400     MOVE TAB-PED-ESTADO (WS-IX-TAB)  TO NOV-ESTADO
031500     MOVE TAB-PED-RECHAZADO (WS-IX-TAB) TO NOV-RECHAZADO
031600     MOVE TAB-PED-MOTIVO (WS-IX-TAB)  TO NOV-MOTIVO-RECHAZO
031700     WRITE REG-ORDNOV.
031800
031900 0990-FIM.
032000     CLOSE STSREQ
032100     CLOSE ORDNOV
032200     DISPLAY 'SITPEDID - TRANSACOES LIDAS   : '
032300              WS-CONT-TRANS-LIDAS
032400     DISPLAY 'SITPEDID - TRANSACOES ACEITAS : '
032500              WS-CONT-TRANS-ACEITAS
032600     DISPLAY 'SITPEDID - TRANSACOES REJEIT. : '
032700              WS-CONT-TRANS-REJEIT
032800     STOP RUN.
